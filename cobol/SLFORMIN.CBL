000100*-----------------------------------------------------------------
000200* SLFORMIN.CBL
000300* FILE-CONTROL entry for FORM-FILE.
000400*-----------------------------------------------------------------
000500* CHANGE LOG
000600*    1994-02-11 LF  ORIGINAL CODING - TICKET AP-004.
000700*-----------------------------------------------------------------
000800     SELECT FORM-FILE
000900            ASSIGN TO "FORMIN"
001000            ORGANIZATION IS LINE SEQUENTIAL.
