000100*-----------------------------------------------------------------
000200* FDWORKFM.CBL
000300* FD + record layout for DECIDED-FORM-FILE.
000400* Same shape as FORM-RECORD (see FDFORMIN.CBL) with Q-DECISION
000500* and a per-question reject flag added to each answered row, so
000600* build-summary can skip a question decide-answers rejected.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*    1994-02-25 LF  ORIGINAL CODING - TICKET AP-006.
001000*    2001-07-30 LF  ADDED DFAQ-ANSWER-FLAT REDEFINES FOR
001100*                   WHOLE-ANSWER-LIST MOVES - TICKET AP-061.
001200*-----------------------------------------------------------------
001300 FD  DECIDED-FORM-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  DECIDED-FORM-RECORD.
001700     05  DFH-CONDITION-ID            PIC X(10).
001800     05  DFH-SERVICE                 PIC X(10).
001900     05  DFH-LANGUAGE                PIC X(02).
002000     05  DFH-BREADCRUMB-COUNT        PIC 9(02).
002100     05  DFH-BREADCRUMB OCCURS 20 TIMES
002200                                     PIC X(20).
002300     05  DFH-ANSWERED-COUNT          PIC 9(03).
002400     05  DFH-ANSWERED-QUESTION OCCURS 200 TIMES.
002500         10  DFAQ-QUESTION-ID         PIC X(20).
002600         10  DFAQ-ANSWER-COUNT        PIC 9(02).
002700         10  DFAQ-ANSWER OCCURS 20 TIMES
002800                                     PIC X(50).
002900         10  DFAQ-ANSWER-FLAT REDEFINES DFAQ-ANSWER
003000                                     PIC X(1000).
003100         10  DFAQ-DECISION            PIC X(50).
003200         10  DFAQ-REJECTED            PIC X(01).
003300             88  DFAQ-WAS-REJECTED         VALUE "Y".
003400     05  FILLER                      PIC X(50).
