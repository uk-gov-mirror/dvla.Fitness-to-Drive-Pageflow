000100*-----------------------------------------------------------------
000200* FDFORMIN.CBL
000300* FD + record layout for FORM-FILE.
000400* One record per form to process: the MESSAGE-HEADER fields
000500* (requesting service, language, breadcrumb trail) followed by
000600* the form's answered MEDICAL-QUESTION rows, flattened to a
000700* fixed-width OCCURS table.  COND-ID is carried on the header so
000800* the question-definition table for the right condition can be
000900* located without a second keyed file.
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200*    1994-02-18 LF  ORIGINAL CODING - TICKET AP-005.
001300*    2001-07-30 LF  ADDED FH-BREADCRUMB-FLAT REDEFINES FOR
001400*                   WHOLE-TRAIL MOVES - TICKET AP-061.
001500*    2003-04-02 DWM ADDED FAQ-ANSWER-FLAT REDEFINES SO DECIDE-
001600*                   ANSWERS CAN MERGE A FORM'S ANSWER LIST ONTO
001700*                   THE QUESTION TABLE IN ONE MOVE - TICKET
001800*                   AP-077.
001900*-----------------------------------------------------------------
002000 FD  FORM-FILE
002100     LABEL RECORDS ARE STANDARD.
002200
002300 01  FORM-RECORD.
002400     05  FH-CONDITION-ID             PIC X(10).
002500     05  FH-SERVICE                  PIC X(10).
002600     05  FH-LANGUAGE                 PIC X(02).
002700     05  FH-BREADCRUMB-COUNT         PIC 9(02).
002800     05  FH-BREADCRUMB OCCURS 20 TIMES
002900                                     PIC X(20).
003000*-----------------------------------------------------------------
003100*    Whole-trail flat view of the breadcrumb, used by the form
003200*    reader's record-to-record MOVE in place of a field-by-field
003300*    parse of the incoming extract.
003400*-----------------------------------------------------------------
003500     05  FH-BREADCRUMB-FLAT REDEFINES FH-BREADCRUMB
003600                                     PIC X(400).
003700     05  FH-ANSWERED-COUNT           PIC 9(03).
003800     05  FH-ANSWERED-QUESTION OCCURS 200 TIMES.
003900         10  FAQ-QUESTION-ID          PIC X(20).
004000         10  FAQ-ANSWER-COUNT         PIC 9(02).
004100         10  FAQ-ANSWER OCCURS 20 TIMES
004200                                     PIC X(50).
004300         10  FAQ-ANSWER-FLAT REDEFINES FAQ-ANSWER
004400                                     PIC X(1000).
004500     05  FILLER                      PIC X(50).
