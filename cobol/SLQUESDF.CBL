000100*-----------------------------------------------------------------
000200* SLQUESDF.CBL
000300* FILE-CONTROL entry for MEDICAL-QUESTION-FILE.
000400*-----------------------------------------------------------------
000500* CHANGE LOG
000600*    1994-02-11 LF  ORIGINAL CODING - TICKET AP-004.
000700*-----------------------------------------------------------------
000800     SELECT QUESTION-DEFINITION-FILE
000900            ASSIGN TO "QUESDEFN"
001000            ORGANIZATION IS LINE SEQUENTIAL.
