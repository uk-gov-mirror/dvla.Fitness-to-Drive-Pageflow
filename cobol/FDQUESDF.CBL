000100*-----------------------------------------------------------------
000200* FDQUESDF.CBL
000300* FD + record layout for MEDICAL-QUESTION-FILE.
000400* One row per question defined for a medical condition; the
000500* condition id and requesting service are carried on every row
000600* so the file can be read as a flat sequential stream and grouped
000700* in working storage by condition (see wsquewrk.cbl).
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*    1994-02-11 LF  ORIGINAL CODING - TICKET AP-004.
001100*    2001-07-30 LF  ADDED QD-OPTIONS-ALT REDEFINES FOR THE
001200*                   KEY=VALUE OPTION SLOTS - TICKET AP-061.
001300*-----------------------------------------------------------------
001400 FD  QUESTION-DEFINITION-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  QUESTION-DEFINITION-RECORD.
001800     05  QD-CONDITION-ID            PIC X(10).
001900     05  QD-SERVICE                 PIC X(10).
002000     05  QD-QUESTION-ID              PIC X(20).
002100     05  QD-STEP-ID                  PIC X(20).
002200     05  QD-FORMAT                   PIC X(08).
002300     05  QD-TYPE                     PIC X(08).
002400     05  QD-SUMMARY-FLAG             PIC X(01).
002500         88  QD-SUMMARY-WANTED            VALUE "Y".
002600     05  QD-QUESTION-TEXT            PIC X(100).
002700     05  QD-OPTIONS-RAW              PIC X(200).
002800     05  FILLER                      PIC X(23).
002900
003000*-----------------------------------------------------------------
003100*    Alternate view of the options list: ten fixed 20-byte slots,
003200*    used only where a program needs a quick positional peek at
003300*    the raw option text without an UNSTRING pass.
003400*-----------------------------------------------------------------
003500 01  QD-OPTIONS-ALT REDEFINES QD-OPTIONS-RAW.
003600     05  QD-OPTION-SLOT OCCURS 10 TIMES PIC X(20).
