000100*-----------------------------------------------------------------
000200* DECIDE-ANSWERS
000300* Reads QUESTION-DEFINITION-FILE once per run, grouped in working
000400* storage by condition, then reads FORM-FILE one form at a time
000500* and resolves a Q-DECISION for every answered question on the
000600* form: FORM questions carry the answer verbatim, RADIO questions
000700* are matched case-insensitively against the question's KEY=VALUE
000800* option list.  CHECKBOX and CONTINUE questions are dispatched but
000900* their decision rule bodies are out of scope of this run and are
001000* left blank.  A question that fails validation is written to
001100* REJECT-FILE and flagged on the DECIDED-FORM-FILE row instead of
001200* stopping the run.  Modelled on the old deductibles-report job's
001300* sequential-read / WORK-FILE / reject idiom.
001400*-----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    DECIDE-ANSWERS.
001700 AUTHOR.        L. FORTUNATO.
001800 INSTALLATION.  DATA PROCESSING - ACCOUNTS PAYABLE DIVISION.
001900 DATE-WRITTEN.  02/25/1994.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002200*-----------------------------------------------------------------
002300*    CHANGE LOG
002400*
002500*    02/25/94  LF     ORIGINAL CODING - LOADS THE QUESTION
002600*                      DEFINITIONS AND DECIDES EACH FORM'S
002700*                      ANSWERED QUESTIONS - AP-006.
002800*    06/30/94  LF     ADDED REJECT-FILE WRITE FOR A RADIO ANSWER
002900*                      NOT FOUND AMONG ITS OPTIONS - AP-009.
003000*    01/05/95  LF     ADDED NO-ANSWER-PROVIDED CHECK AHEAD OF THE
003100*                      OPTION SEARCH, PER USER COMPLAINT ON BLANK
003200*                      RADIO ANSWERS SLIPPING THROUGH - AP-011.
003300*    05/11/96  RPK    CORRECTED CONDITION LOOKUP WHEN A FORM'S
003400*                      COND-ID MATCHED NO LOADED CONDITION - NOW
003500*                      WRITES ONE REJECT RECORD AND SKIPS THE
003600*                      FORM INSTEAD OF ABENDING - AP-014.
003700*    11/19/98  RPK    Y2K REMEDIATION - NO DATE FIELDS ON THIS
003800*                      RUN, REVIEWED AND SIGNED OFF - AP-020.
003900*    07/30/01  LF     RESTRUCTURED RADIO-OPTION MATCHING INTO
004000*                      PL-SPLIT-RADIO-OPTIONS AFTER VENDOR-
004100*                      MAINTENANCE TABLE-SEARCH IDIOM - AP-061.
004200*    04/02/03  DWM    ADDED CHECKBOX/CONTINUE DISPATCH STUBS - NOT
004300*                      YET SPECIFIED - AP-077.
004400*    03/14/06  DWM    CONDITION TABLE NOW HOLDS MORE THAN ONE
004500*                      CONDITION PER RUN - AP-095.
004600*    09/19/11  BTC    FORM RULE WAS COPYING THE SUPPLIED ANSWER
004700*                      INTO W1-DECISION INSTEAD OF THE CONFIGURED
004800*                      OPTION TEXT - CORRECTED TO TRIM AND MOVE
004900*                      Q-OPTIONS, PER INTERNAL AUDIT - AP-103.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     COPY "SLQUESDF.CBL".
005900     COPY "SLFORMIN.CBL".
006000     COPY "SLWORKFM.CBL".
006100     COPY "SLREJECT.CBL".
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 COPY "FDQUESDF.CBL".
006600 COPY "FDFORMIN.CBL".
006700 COPY "FDWORKFM.CBL".
006800 COPY "FDREJECT.CBL".
006900
007000 WORKING-STORAGE SECTION.
007100 COPY "wsquewrk.cbl".
007200
007300 01  W6-SWITCHES.
007400     05  W6-END-OF-QUESTIONS-SW      PIC X(01) VALUE "N".
007500         88  W6-NO-MORE-QUESTIONS        VALUE "Y".
007600     05  W6-END-OF-FORMS-SW          PIC X(01) VALUE "N".
007700         88  W6-NO-MORE-FORMS             VALUE "Y".
007800     05  W6-CONDITION-FOUND-SW       PIC X(01) VALUE "N".
007900         88  W6-CONDITION-WAS-FOUND       VALUE "Y".
008000
008100 77  W6-ANSWERED-SUBSCRIPT           PIC 9(03) COMP.
008200 77  W6-ANSWER-SUBSCRIPT             PIC 9(02) COMP.
008300 77  W8-REJECT-COUNT                 PIC 9(05) COMP.
008400 77  W6-FORM-COUNT                   PIC 9(05) COMP.
008500
008600*-----------------------------------------------------------------
008700*    FORM-QUESTION working storage - trims Q-OPTIONS left of any
008800*    leading spaces before it is moved to W1-DECISION.
008900*-----------------------------------------------------------------
009000 01  W2-FORM-TRIM-WORK.
009100     05  W2-LEAD-SPACES              PIC 9(03) COMP.
009200     05  W2-TRIM-START               PIC 9(03) COMP.
009300     05  FILLER                      PIC X(10).
009400*-----------------------------------------------------------------
009500*    RADIO-OPTION working storage used by PL-SPLIT-RADIO-OPTIONS.
009600*-----------------------------------------------------------------
009700 01  W3-OPTION-WORK.
009800     05  W3-ONE-PAIR                 PIC X(70).
009900     05  W3-OPT-PTR                  PIC 9(03) COMP.
010000     05  W3-PAIR-COUNT               PIC 9(02) COMP.
010100     05  W3-AT-END-OF-OPTIONS        PIC X(01) VALUE "N".
010200         88  W3-NO-MORE-OPTIONS          VALUE "Y".
010300     05  W3-PAIR-KEY-RAW              PIC X(35).
010400     05  W3-PAIR-VALUE-RAW            PIC X(35).
010500     05  W3-PAIR-KEY                  PIC X(35).
010600     05  W3-PAIR-KEY-UPPER            PIC X(35).
010700     05  W3-PAIR-VALUE                PIC X(35).
010800     05  W3-LEAD-SPACES               PIC 9(02) COMP.
010900     05  W3-TRIM-START                PIC 9(02) COMP.
011000     05  W3-MATCH-FOUND-SW            PIC X(01) VALUE "N".
011100         88  W3-MATCH-FOUND               VALUE "Y".
011200     05  W3-ANSWER-RAW                PIC X(50).
011300     05  W3-ANSWER-TRIMMED            PIC X(35).
011400     05  W3-ANSWER-UPPER              PIC X(35).
011500     05  FILLER                       PIC X(10).
011600*-----------------------------------------------------------------
011700 PROCEDURE DIVISION.
011800
011900 M-MAIN-LINE.
012000     PERFORM M1-LOAD-CONDITION-TABLE THRU
012100             M1-LOAD-CONDITION-TABLE-EXIT.
012200     OPEN INPUT  FORM-FILE
012300          OUTPUT DECIDED-FORM-FILE REJECT-FILE.
012400     PERFORM M2-PROCESS-ONE-FORM THRU M2-PROCESS-ONE-FORM-EXIT
012500         UNTIL W6-NO-MORE-FORMS.
012600     CLOSE FORM-FILE DECIDED-FORM-FILE REJECT-FILE.
012700     DISPLAY "DECIDE-ANSWERS - FORMS PROCESSED  " W6-FORM-COUNT.
012800     DISPLAY "DECIDE-ANSWERS - QUESTIONS REJECTED "
012900             W8-REJECT-COUNT.
013000     MOVE ZERO TO RETURN-CODE.
013100     GO TO M-MAIN-LINE-EXIT.
013200 M-MAIN-LINE-EXIT.
013300     EXIT PROGRAM.
013400     STOP RUN.
013500*-----------------------------------------------------------------
013600*    Load every MEDICAL-QUESTION row, grouping the rows into the
013700*    condition table by QD-CONDITION-ID/QD-SERVICE as they arrive.
013800*-----------------------------------------------------------------
013900 M1-LOAD-CONDITION-TABLE.
014000     MOVE ZERO TO W0-CONDITION-COUNT.
014100     OPEN INPUT QUESTION-DEFINITION-FILE.
014200     READ QUESTION-DEFINITION-FILE
014300         AT END MOVE "Y" TO W6-END-OF-QUESTIONS-SW.
014400     PERFORM M1-FILE-ONE-QUESTION-ROW THRU
014500             M1-FILE-ONE-QUESTION-ROW-EXIT
014600         UNTIL W6-NO-MORE-QUESTIONS.
014700     CLOSE QUESTION-DEFINITION-FILE.
014800 M1-LOAD-CONDITION-TABLE-EXIT.
014900     EXIT.
015000*-----------------------------------------------------------------
015100 M1-FILE-ONE-QUESTION-ROW.
015200     PERFORM M1-FIND-OR-ADD-CONDITION THRU
015300             M1-FIND-OR-ADD-CONDITION-EXIT.
015400     IF W6-CONDITION-WAS-FOUND
015500        ADD 1 TO W0-QUESTION-COUNT (W0-CX)
015600        SET W1-QX TO W0-QUESTION-COUNT (W0-CX)
015700        MOVE QD-QUESTION-ID   TO W1-QUESTION-ID    (W0-CX W1-QX)
015800        MOVE QD-STEP-ID       TO W1-STEP-ID        (W0-CX W1-QX)
015900        MOVE QD-FORMAT        TO W1-FORMAT         (W0-CX W1-QX)
016000        MOVE QD-TYPE          TO W1-TYPE           (W0-CX W1-QX)
016100        MOVE QD-SUMMARY-FLAG  TO W1-SUMMARY-FLAG   (W0-CX W1-QX)
016200        MOVE QD-QUESTION-TEXT TO W1-QUESTION-TEXT  (W0-CX W1-QX)
016300        MOVE QD-OPTIONS-RAW   TO W1-OPTIONS-RAW    (W0-CX W1-QX)
016400        MOVE SPACES           TO W1-DECISION       (W0-CX W1-QX)
016500        MOVE ZERO             TO W1-ANSWER-COUNT   (W0-CX W1-QX)
016600        MOVE "N"              TO W1-REJECTED       (W0-CX W1-QX).
016700     READ QUESTION-DEFINITION-FILE
016800         AT END MOVE "Y" TO W6-END-OF-QUESTIONS-SW.
016900 M1-FILE-ONE-QUESTION-ROW-EXIT.
017000     EXIT.
017100*-----------------------------------------------------------------
017200*    Locate the condition table row for QD-CONDITION-ID/
017300*    QD-SERVICE, adding a new row the first time it is seen.
017400*-----------------------------------------------------------------
017500 M1-FIND-OR-ADD-CONDITION.
017600     MOVE "N" TO W6-CONDITION-FOUND-SW.
017700     MOVE 1 TO W0-CONDITION-SUBSCRIPT.
017800     PERFORM M1-TEST-ONE-CONDITION-ROW THRU
017900             M1-TEST-ONE-CONDITION-ROW-EXIT
018000         UNTIL W0-CONDITION-SUBSCRIPT > W0-CONDITION-COUNT
018100                                      OR W6-CONDITION-WAS-FOUND.
018200     IF W6-CONDITION-WAS-FOUND
018300        GO TO M1-FIND-OR-ADD-CONDITION-EXIT.
018400     IF W0-CONDITION-COUNT > 49
018500        DISPLAY "DECIDE-ANSWERS - CONDITION TABLE FULL, SKIPPING "
018600                QD-CONDITION-ID
018700        GO TO M1-FIND-OR-ADD-CONDITION-EXIT.
018800     ADD 1 TO W0-CONDITION-COUNT.
018900     SET W0-CX TO W0-CONDITION-COUNT.
019000     MOVE QD-CONDITION-ID TO W0-CONDITION-ID      (W0-CX).
019100     MOVE QD-SERVICE      TO W0-CONDITION-SERVICE (W0-CX).
019200     MOVE ZERO            TO W0-QUESTION-COUNT    (W0-CX).
019300     MOVE "Y" TO W6-CONDITION-FOUND-SW.
019400 M1-FIND-OR-ADD-CONDITION-EXIT.
019500     EXIT.
019600*-----------------------------------------------------------------
019700 M1-TEST-ONE-CONDITION-ROW.
019800     SET W0-CX TO W0-CONDITION-SUBSCRIPT.
019900     IF W0-CONDITION-ID      (W0-CX) = QD-CONDITION-ID
020000        AND W0-CONDITION-SERVICE (W0-CX) = QD-SERVICE
020100           MOVE "Y" TO W6-CONDITION-FOUND-SW.
020200     ADD 1 TO W0-CONDITION-SUBSCRIPT.
020300 M1-TEST-ONE-CONDITION-ROW-EXIT.
020400     EXIT.
020500*-----------------------------------------------------------------
020600*    One form: look up its condition, merge its answers onto the
020700*    condition's question rows, decide each answered question,
020800*    then write the DECIDED-FORM-FILE row on to build-summary.
020900*-----------------------------------------------------------------
021000 M2-PROCESS-ONE-FORM.
021100     READ FORM-FILE
021200         AT END
021300            MOVE "Y" TO W6-END-OF-FORMS-SW
021400            GO TO M2-PROCESS-ONE-FORM-EXIT.
021500     ADD 1 TO W6-FORM-COUNT.
021600     MOVE "N" TO W6-CONDITION-FOUND-SW.
021700     MOVE 1 TO W0-CONDITION-SUBSCRIPT.
021800     PERFORM M2-TEST-FORM-CONDITION THRU
021900             M2-TEST-FORM-CONDITION-EXIT
022000         UNTIL W0-CONDITION-SUBSCRIPT > W0-CONDITION-COUNT
022100                                      OR W6-CONDITION-WAS-FOUND.
022200     IF NOT W6-CONDITION-WAS-FOUND
022300        MOVE FH-CONDITION-ID TO RJ-CONDITION-ID
022400        MOVE SPACES          TO RJ-QUESTION-ID
022500        MOVE "NOCONDITION"   TO RJ-ERROR-CODE
022600        MOVE "FORM CONDITION NOT FOUND IN QUESTION DEFINITIONS"
022700                             TO RJ-ERROR-MESSAGE
022800        PERFORM W8-WRITE-REJECT-RECORD THRU
022900                W8-WRITE-REJECT-RECORD-EXIT
023000        GO TO M2-PROCESS-ONE-FORM-EXIT.
023100     PERFORM M2-MERGE-FORM-ANSWERS THRU
023200             M2-MERGE-FORM-ANSWERS-EXIT.
023300     MOVE 1 TO W6-ANSWERED-SUBSCRIPT.
023400     PERFORM W1-PROCESS-ONE-ANSWER THRU W1-PROCESS-ONE-ANSWER-EXIT
023500         UNTIL W6-ANSWERED-SUBSCRIPT > FH-ANSWERED-COUNT.
023600     PERFORM M2-WRITE-DECIDED-FORM THRU
023700             M2-WRITE-DECIDED-FORM-EXIT.
023800 M2-PROCESS-ONE-FORM-EXIT.
023900     EXIT.
024000*-----------------------------------------------------------------
024100 M2-TEST-FORM-CONDITION.
024200     SET W0-CX TO W0-CONDITION-SUBSCRIPT.
024300     IF W0-CONDITION-ID      (W0-CX) = FH-CONDITION-ID
024400        AND W0-CONDITION-SERVICE (W0-CX) = FH-SERVICE
024500           MOVE "Y" TO W6-CONDITION-FOUND-SW.
024600     ADD 1 TO W0-CONDITION-SUBSCRIPT.
024700 M2-TEST-FORM-CONDITION-EXIT.
024800     EXIT.
024900*-----------------------------------------------------------------
025000*    Copy the form's answer list onto the matching question rows
025100*    so W1-ANSWER-COUNT/W1-ANSWER reflect this form, not the last
025200*    one processed against the same condition.
025300*-----------------------------------------------------------------
025400 M2-MERGE-FORM-ANSWERS.
025500     MOVE 1 TO W6-ANSWERED-SUBSCRIPT.
025600     PERFORM M2-MERGE-ONE-ANSWERED-QUESTION THRU
025700             M2-MERGE-ONE-ANSWERED-QUESTION-EXIT
025800         UNTIL W6-ANSWERED-SUBSCRIPT > FH-ANSWERED-COUNT.
025900 M2-MERGE-FORM-ANSWERS-EXIT.
026000     EXIT.
026100*-----------------------------------------------------------------
026200 M2-MERGE-ONE-ANSWERED-QUESTION.
026300     MOVE 1 TO W1-QUESTION-SUBSCRIPT.
026400     PERFORM M2-TEST-ONE-QUESTION-ROW THRU
026500             M2-TEST-ONE-QUESTION-ROW-EXIT
026600         UNTIL W1-QUESTION-SUBSCRIPT > W0-QUESTION-COUNT (W0-CX).
026700     ADD 1 TO W6-ANSWERED-SUBSCRIPT.
026800 M2-MERGE-ONE-ANSWERED-QUESTION-EXIT.
026900     EXIT.
027000*-----------------------------------------------------------------
027100 M2-TEST-ONE-QUESTION-ROW.
027200     SET W1-QX TO W1-QUESTION-SUBSCRIPT.
027300     IF W1-QUESTION-ID (W0-CX W1-QX)
027400           = FAQ-QUESTION-ID (W6-ANSWERED-SUBSCRIPT)
027500        MOVE FAQ-ANSWER-COUNT (W6-ANSWERED-SUBSCRIPT)
027600              TO W1-ANSWER-COUNT (W0-CX W1-QX)
027700        MOVE FAQ-ANSWER-FLAT (W6-ANSWERED-SUBSCRIPT)
027800              TO W1-ANSWER-FLAT (W0-CX W1-QX)
027900        MOVE SPACES TO W1-DECISION (W0-CX W1-QX)
028000        MOVE "N"    TO W1-REJECTED (W0-CX W1-QX)
028100        MOVE W0-QUESTION-COUNT (W0-CX) TO W1-QUESTION-SUBSCRIPT.
028200     ADD 1 TO W1-QUESTION-SUBSCRIPT.
028300 M2-TEST-ONE-QUESTION-ROW-EXIT.
028400     EXIT.
028500*-----------------------------------------------------------------
028600*    Dispatch by the answered question's Q-FORMAT to the
028700*    matching decision rule.
028800*-----------------------------------------------------------------
028900 W1-PROCESS-ONE-ANSWER.
029000     PERFORM W1-FIND-ANSWERED-QUESTION-ROW THRU
029100             W1-FIND-ANSWERED-QUESTION-ROW-EXIT.
029200     IF NOT W6-CONDITION-WAS-FOUND
029300        GO TO W1-PROCESS-ONE-ANSWER-EXIT.
029400     IF W1-FORMAT (W0-CX W1-QX) = "FORM"
029500        PERFORM W2-DECIDE-FORM-QUESTION THRU
029600                W2-DECIDE-FORM-QUESTION-EXIT
029700     ELSE
029800     IF W1-FORMAT (W0-CX W1-QX) = "RADIO"
029900        PERFORM W3-DECIDE-RADIO-QUESTION THRU
030000                W3-DECIDE-RADIO-QUESTION-EXIT
030100     ELSE
030200     IF W1-FORMAT (W0-CX W1-QX) = "CHECKBOX"
030300        PERFORM W4-DECIDE-CHECKBOX-QUESTION THRU
030400                W4-DECIDE-CHECKBOX-QUESTION-EXIT
030500     ELSE
030600     IF W1-FORMAT (W0-CX W1-QX) = "CONTINUE"
030700        PERFORM W5-DECIDE-CONTINUE-QUESTION THRU
030800                W5-DECIDE-CONTINUE-QUESTION-EXIT.
030900     ADD 1 TO W6-ANSWERED-SUBSCRIPT.
031000 W1-PROCESS-ONE-ANSWER-EXIT.
031100     EXIT.
031200*-----------------------------------------------------------------
031300 W1-FIND-ANSWERED-QUESTION-ROW.
031400     MOVE "N" TO W6-CONDITION-FOUND-SW.
031500     MOVE 1 TO W1-QUESTION-SUBSCRIPT.
031600     PERFORM W1-TEST-ANSWERED-ROW THRU W1-TEST-ANSWERED-ROW-EXIT
031700         UNTIL W1-QUESTION-SUBSCRIPT > W0-QUESTION-COUNT (W0-CX)
031800                                     OR W6-CONDITION-WAS-FOUND.
031900 W1-FIND-ANSWERED-QUESTION-ROW-EXIT.
032000     EXIT.
032100*-----------------------------------------------------------------
032200 W1-TEST-ANSWERED-ROW.
032300     SET W1-QX TO W1-QUESTION-SUBSCRIPT.
032400     IF W1-QUESTION-ID (W0-CX W1-QX)
032500           = FAQ-QUESTION-ID (W6-ANSWERED-SUBSCRIPT)
032600        MOVE "Y" TO W6-CONDITION-FOUND-SW.
032700     ADD 1 TO W1-QUESTION-SUBSCRIPT.
032800 W1-TEST-ANSWERED-ROW-EXIT.
032900     EXIT.
033000*-----------------------------------------------------------------
033100*    FORM question's decision is the question's own configured
033200*    option text (Q-OPTIONS), trimmed of leading spaces - the
033300*    supplied answer is not consulted.  Always succeeds.
033400 W2-DECIDE-FORM-QUESTION.
033500     MOVE ZERO TO W2-LEAD-SPACES.
033600     INSPECT W1-OPTIONS-RAW (W0-CX W1-QX)
033700             TALLYING W2-LEAD-SPACES FOR LEADING SPACE.
033800     COMPUTE W2-TRIM-START = W2-LEAD-SPACES + 1.
033900     MOVE SPACES TO W1-DECISION (W0-CX W1-QX).
034000     MOVE W1-OPTIONS-RAW (W0-CX W1-QX) (W2-TRIM-START:)
034100           TO W1-DECISION (W0-CX W1-QX).
034200 W2-DECIDE-FORM-QUESTION-EXIT.
034300     EXIT.
034400*-----------------------------------------------------------------
034500*    RADIO rule - the answer must be present
034600*    (NoAnswerProvided) and must match one of the question's
034700*    KEY=VALUE options case-insensitively (InvalidOption); the
034800*    no-answer check runs first, ahead of the option search,
034900*    per AP-011.
035000*-----------------------------------------------------------------
035100 W3-DECIDE-RADIO-QUESTION.
035200     MOVE SPACES TO W1-DECISION (W0-CX W1-QX).
035300     IF W1-ANSWER-COUNT (W0-CX W1-QX) = ZERO
035400        PERFORM W3-REJECT-NO-ANSWER THRU W3-REJECT-NO-ANSWER-EXIT
035500        GO TO W3-DECIDE-RADIO-QUESTION-EXIT.
035600     MOVE W1-ANSWER (W0-CX W1-QX 1) TO W3-ANSWER-RAW.
035700     PERFORM W3-TRIM-ANSWER THRU W3-TRIM-ANSWER-EXIT.
035800     IF W3-ANSWER-TRIMMED = SPACES
035900        PERFORM W3-REJECT-NO-ANSWER THRU W3-REJECT-NO-ANSWER-EXIT
036000        GO TO W3-DECIDE-RADIO-QUESTION-EXIT.
036100     MOVE W3-ANSWER-TRIMMED TO W3-ANSWER-UPPER.
036200     INSPECT W3-ANSWER-UPPER
036300             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
036400     MOVE "N" TO W3-MATCH-FOUND-SW.
036500     MOVE ZERO TO W3-OPT-PTR.
036600     MOVE 1 TO W3-OPT-PTR.
036700     MOVE ZERO TO W3-PAIR-COUNT.
036800     MOVE "N" TO W3-AT-END-OF-OPTIONS.
036900     PERFORM W3-UNSTRING-ONE-PAIR THRU W3-UNSTRING-ONE-PAIR-EXIT
037000         UNTIL W3-NO-MORE-OPTIONS OR W3-MATCH-FOUND.
037100     IF NOT W3-MATCH-FOUND
037200        PERFORM W3-REJECT-INVALID-OPTION THRU
037300                W3-REJECT-INVALID-OPTION-EXIT.
037400 W3-DECIDE-RADIO-QUESTION-EXIT.
037500     EXIT.
037600*-----------------------------------------------------------------
037700*    Left-trim the raw answer into W3-ANSWER-TRIMMED.
037800*-----------------------------------------------------------------
037900 W3-TRIM-ANSWER.
038000     MOVE 0 TO W3-LEAD-SPACES.
038100     INSPECT W3-ANSWER-RAW
038200             TALLYING W3-LEAD-SPACES FOR LEADING SPACE.
038300     COMPUTE W3-TRIM-START = W3-LEAD-SPACES + 1.
038400     MOVE SPACES TO W3-ANSWER-TRIMMED.
038500     MOVE W3-ANSWER-RAW (W3-TRIM-START:) TO W3-ANSWER-TRIMMED.
038600 W3-TRIM-ANSWER-EXIT.
038700     EXIT.
038800*-----------------------------------------------------------------
038900 W3-REJECT-NO-ANSWER.
039000     MOVE "Y" TO W1-REJECTED (W0-CX W1-QX).
039100     MOVE W0-CONDITION-ID (W0-CX) TO RJ-CONDITION-ID.
039200     MOVE W1-QUESTION-ID (W0-CX W1-QX) TO RJ-QUESTION-ID.
039300     MOVE "NOANSWER" TO RJ-ERROR-CODE.
039400     MOVE "NO ANSWER PROVIDED FOR REQUIRED RADIO QUESTION"
039500          TO RJ-ERROR-MESSAGE.
039600     PERFORM W8-WRITE-REJECT-RECORD THRU
039700             W8-WRITE-REJECT-RECORD-EXIT.
039800 W3-REJECT-NO-ANSWER-EXIT.
039900     EXIT.
040000*-----------------------------------------------------------------
040100 W3-REJECT-INVALID-OPTION.
040200     MOVE "Y" TO W1-REJECTED (W0-CX W1-QX).
040300     MOVE W0-CONDITION-ID (W0-CX) TO RJ-CONDITION-ID.
040400     MOVE W1-QUESTION-ID (W0-CX W1-QX) TO RJ-QUESTION-ID.
040500     MOVE "BADOPTION" TO RJ-ERROR-CODE.
040600     MOVE "ANSWER DID NOT MATCH ANY OPTION KEY FOR THIS QUESTION"
040700          TO RJ-ERROR-MESSAGE.
040800     PERFORM W8-WRITE-REJECT-RECORD THRU
040900             W8-WRITE-REJECT-RECORD-EXIT.
041000 W3-REJECT-INVALID-OPTION-EXIT.
041100     EXIT.
041200 COPY "PL-SPLIT-RADIO-OPTIONS.CBL".
041300*-----------------------------------------------------------------
041400*    CHECKBOX decision rule - out of scope for this release; the
041500*    dispatch exists so a later phase can drop the body in without
041600*    touching W1-PROCESS-ONE-ANSWER.
041700*-----------------------------------------------------------------
041800 W4-DECIDE-CHECKBOX-QUESTION.
041900     CONTINUE.
042000 W4-DECIDE-CHECKBOX-QUESTION-EXIT.
042100     EXIT.
042200*-----------------------------------------------------------------
042300*    CONTINUE decision rule - out of scope for this release; see
042400*    W4-DECIDE-CHECKBOX-QUESTION above.
042500*-----------------------------------------------------------------
042600 W5-DECIDE-CONTINUE-QUESTION.
042700     CONTINUE.
042800 W5-DECIDE-CONTINUE-QUESTION-EXIT.
042900     EXIT.
043000*-----------------------------------------------------------------
043100*    Carry the form forward to DECIDED-FORM-FILE with every
043200*    answered row's resolved decision and reject flag attached.
043300*-----------------------------------------------------------------
043400 M2-WRITE-DECIDED-FORM.
043500     MOVE FH-CONDITION-ID     TO DFH-CONDITION-ID.
043600     MOVE FH-SERVICE          TO DFH-SERVICE.
043700     MOVE FH-LANGUAGE         TO DFH-LANGUAGE.
043800     MOVE FH-BREADCRUMB-COUNT TO DFH-BREADCRUMB-COUNT.
043900     MOVE FH-BREADCRUMB-FLAT  TO DFH-BREADCRUMB.
044000     MOVE FH-ANSWERED-COUNT   TO DFH-ANSWERED-COUNT.
044100     MOVE 1 TO W6-ANSWERED-SUBSCRIPT.
044200     PERFORM M2-WRITE-ONE-DECIDED-ROW THRU
044300             M2-WRITE-ONE-DECIDED-ROW-EXIT
044400         UNTIL W6-ANSWERED-SUBSCRIPT > FH-ANSWERED-COUNT.
044500     WRITE DECIDED-FORM-RECORD.
044600 M2-WRITE-DECIDED-FORM-EXIT.
044700     EXIT.
044800*-----------------------------------------------------------------
044900 M2-WRITE-ONE-DECIDED-ROW.
045000     MOVE FAQ-QUESTION-ID  (W6-ANSWERED-SUBSCRIPT)
045100           TO DFAQ-QUESTION-ID  (W6-ANSWERED-SUBSCRIPT).
045200     MOVE FAQ-ANSWER-COUNT (W6-ANSWERED-SUBSCRIPT)
045300           TO DFAQ-ANSWER-COUNT (W6-ANSWERED-SUBSCRIPT).
045400     MOVE FAQ-ANSWER-FLAT  (W6-ANSWERED-SUBSCRIPT)
045500           TO DFAQ-ANSWER-FLAT  (W6-ANSWERED-SUBSCRIPT).
045600     MOVE "N" TO DFAQ-REJECTED (W6-ANSWERED-SUBSCRIPT).
045700     MOVE SPACES TO DFAQ-DECISION (W6-ANSWERED-SUBSCRIPT).
045800     MOVE 1 TO W1-QUESTION-SUBSCRIPT.
045900     PERFORM M2-COPY-DECISION-IF-MATCHED THRU
046000             M2-COPY-DECISION-IF-MATCHED-EXIT
046100         UNTIL W1-QUESTION-SUBSCRIPT > W0-QUESTION-COUNT (W0-CX).
046200     ADD 1 TO W6-ANSWERED-SUBSCRIPT.
046300 M2-WRITE-ONE-DECIDED-ROW-EXIT.
046400     EXIT.
046500*-----------------------------------------------------------------
046600 M2-COPY-DECISION-IF-MATCHED.
046700     SET W1-QX TO W1-QUESTION-SUBSCRIPT.
046800     IF W1-QUESTION-ID (W0-CX W1-QX)
046900           = FAQ-QUESTION-ID (W6-ANSWERED-SUBSCRIPT)
047000        MOVE W1-DECISION (W0-CX W1-QX)
047100              TO DFAQ-DECISION (W6-ANSWERED-SUBSCRIPT)
047200        MOVE W1-REJECTED (W0-CX W1-QX)
047300              TO DFAQ-REJECTED (W6-ANSWERED-SUBSCRIPT)
047400        MOVE W0-QUESTION-COUNT (W0-CX) TO W1-QUESTION-SUBSCRIPT.
047500     ADD 1 TO W1-QUESTION-SUBSCRIPT.
047600 M2-COPY-DECISION-IF-MATCHED-EXIT.
047700     EXIT.
047800 COPY "PL-WRITE-REJECT-RECORD.CBL".
