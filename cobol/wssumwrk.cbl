000100*-----------------------------------------------------------------
000200* wssumwrk.cbl
000300* WORKING-STORAGE to be used by build-summary.
000400* SUMMARY-TEXT-FILE rows for the form now being summarised,
000500* reloaded whenever COND-ID/HDR-SERVICE changes from the prior
000600* form, into a table keyed by (question id, option key, language)
000700* - see PL-LOOK-FOR-SUMMARY-TEXT.CBL.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*    1994-03-02 LF  ORIGINAL CODING - TICKET AP-007.
001100*-----------------------------------------------------------------
001200 01  W2-SUMMARY-COUNT               PIC 9(05) COMP.
001300
001400 01  W2-SUMMARY-TABLE.
001500     05  W2-SUMMARY-ROW OCCURS 2000 TIMES
001600                             INDEXED BY W2-SX.
001700         10  W2-QUESTION-ID          PIC X(20).
001800         10  W2-OPTION-KEY           PIC X(50).
001900         10  W2-LANGUAGE             PIC X(02).
002000         10  W2-TEXT                 PIC X(200).
002100         10  FILLER                  PIC X(08).
002200     05  FILLER                      PIC X(08).
002300
002400 01  W2-SUMMARY-SUBSCRIPT           PIC 9(05) COMP.
002500 01  W2-FOUND-SUMMARY-TEXT          PIC X(01).
002600     88  W2-TEXT-WAS-FOUND               VALUE "Y".
