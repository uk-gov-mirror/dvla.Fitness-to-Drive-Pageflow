000100*-----------------------------------------------------------------
000200* SLSUMOUT.CBL
000300* FILE-CONTROL entry for SUMMARY-LINE-FILE.
000400*-----------------------------------------------------------------
000500* CHANGE LOG
000600*    1994-03-02 LF  ORIGINAL CODING - TICKET AP-007.
000700*-----------------------------------------------------------------
000800     SELECT SUMMARY-LINE-FILE
000900            ASSIGN TO "SUMLINES"
001000            ORGANIZATION IS LINE SEQUENTIAL.
