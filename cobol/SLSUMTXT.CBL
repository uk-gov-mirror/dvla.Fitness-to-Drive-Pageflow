000100*-----------------------------------------------------------------
000200* SLSUMTXT.CBL
000300* FILE-CONTROL entry for SUMMARY-TEXT-FILE.
000400*-----------------------------------------------------------------
000500* CHANGE LOG
000600*    1994-02-11 LF  ORIGINAL CODING - TICKET AP-004.
000700*-----------------------------------------------------------------
000800     SELECT SUMMARY-TEXT-FILE
000900            ASSIGN TO "SUMTEXT"
001000            ORGANIZATION IS LINE SEQUENTIAL.
