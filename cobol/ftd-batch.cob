000100*-----------------------------------------------------------------
000200* FTD-BATCH
000300* Batch driver for the fitness-to-drive questionnaire run.
000400* Calls DECIDE-ANSWERS to derive and validate every answered
000500* question's decision, then calls BUILD-SUMMARY to walk each
000600* form's breadcrumb and produce the printable summary lines.
000700* Neither sub-step is interactive - this run has no terminal
000800* I/O of its own beyond the start/end banners below.
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    FTD-BATCH.
001200 AUTHOR.        L. FORTUNATO.
001300 INSTALLATION.  DATA PROCESSING - ACCOUNTS PAYABLE DIVISION.
001400 DATE-WRITTEN.  03/14/1994.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700*-----------------------------------------------------------------
001800*    CHANGE LOG
001900*
002000*    03/14/94  LF     ORIGINAL CODING - DRIVES THE TWO FITNESS-
002100*                      TO-DRIVE BATCH STEPS - AP-001.
002200*    09/02/94  LF     ADDED RUN-HEADER DISPLAY AT START OF RUN
002300*                      PER DP STANDARDS MEMO 94-11 - AP-001.
002400*    05/11/96  RPK    CORRECTED RUN-DATE CENTURY DIGITS AFTER
002500*                      AUDIT FINDING ON OVERNIGHT RUN - AP-014.
002600*    11/19/98  RPK    Y2K REMEDIATION - RUN-DATE NOW CARRIES A
002700*                      FULL 4-DIGIT YEAR THROUGHOUT - AP-020.
002800*    02/08/99  RPK    Y2K SIGN-OFF - VERIFIED AGAINST TEST DECK
002900*                      DATED 01/01/2000 - AP-020.
003000*    07/23/01  LF     NO FUNCTIONAL CHANGE - RECOMPILED AFTER
003100*                      COPYBOOK REORGANISATION - AP-061.
003200*    04/02/03  DWM    ADDED RETURN-CODE CHECK AFTER EACH CALL SO
003300*                      AN ABENDING STEP STOPS THE RUN - AP-077.
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300 01  W0-RUN-HEADER.
004400     05  W0-RUN-DATE-CCYYMMDD        PIC 9(08).
004500     05  W0-RUN-STEP-NUMBER          PIC 9(02) COMP.
004600     05  FILLER                      PIC X(10).
004700
004800 01  W0-RUN-HEADER-DATE-VIEW REDEFINES W0-RUN-HEADER.
004900     05  W0-RUN-CENTURY              PIC 99.
005000     05  W0-RUN-YEAR                 PIC 99.
005100     05  W0-RUN-MONTH                PIC 99.
005200     05  W0-RUN-DAY                  PIC 99.
005300     05  FILLER                      PIC X(12).
005400
005500 01  W0-RUN-HEADER-BYTE-VIEW REDEFINES W0-RUN-HEADER.
005600     05  W0-RUN-HEADER-BYTE OCCURS 20 TIMES
005700                                     PIC X.
005800
005900 01  W0-RUN-HEADER-FLAT REDEFINES W0-RUN-HEADER
006000                                     PIC X(20).
006100
006200 77  W0-DECIDE-RETURN-CODE           PIC S9(04) COMP.
006300 77  W0-SUMMARY-RETURN-CODE          PIC S9(04) COMP.
006400*-----------------------------------------------------------------
006500 PROCEDURE DIVISION.
006600
006700 M0-RUN-THE-BATCH.
006800     ACCEPT W0-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
006900     MOVE 1 TO W0-RUN-STEP-NUMBER.
007000     DISPLAY "FTD-BATCH - RUN STARTED - "
007100             W0-RUN-DATE-CCYYMMDD.
007200
007300     CALL "DECIDE-ANSWERS".
007400     MOVE RETURN-CODE TO W0-DECIDE-RETURN-CODE.
007500     IF W0-DECIDE-RETURN-CODE NOT = ZERO
007600        DISPLAY "DECIDE-ANSWERS RETURNED CODE "
007700                W0-DECIDE-RETURN-CODE
007800        GO TO M0-RUN-THE-BATCH-EXIT.
007900
008000     MOVE 2 TO W0-RUN-STEP-NUMBER.
008100     CALL "BUILD-SUMMARY".
008200     MOVE RETURN-CODE TO W0-SUMMARY-RETURN-CODE.
008300     IF W0-SUMMARY-RETURN-CODE NOT = ZERO
008400        DISPLAY "BUILD-SUMMARY RETURNED CODE "
008500                W0-SUMMARY-RETURN-CODE
008600        GO TO M0-RUN-THE-BATCH-EXIT.
008700
008800     DISPLAY "FTD-BATCH - RUN COMPLETED NORMALLY".
008900
009000 M0-RUN-THE-BATCH-EXIT.
009100     EXIT PROGRAM.
009200     STOP RUN.
