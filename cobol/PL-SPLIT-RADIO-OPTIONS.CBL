000100*-----------------------------------------------------------------
000200* PL-SPLIT-RADIO-OPTIONS.CBL
000300* Shared logic for the RADIO decision rule: walks the current
000400* question's comma-separated KEY=VALUE option list one pair at a
000500* time and tests each KEY case-insensitively against the answer
000600* already left-trimmed and upper-cased into W3-ANSWER-UPPER by
000700* the caller.  The working-storage fields used here (W3-*) are
000800* declared in the calling program, not in this fragment.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*    1994-02-18 LF  ORIGINAL CODING - TICKET AP-005.
001200*-----------------------------------------------------------------
001300 W3-UNSTRING-ONE-PAIR.
001400     MOVE SPACES TO W3-ONE-PAIR.
001500     UNSTRING W1-OPTIONS-RAW (W0-CX W1-QX) DELIMITED BY ","
001600         INTO W3-ONE-PAIR
001700         WITH POINTER W3-OPT-PTR
001800         ON OVERFLOW MOVE "Y" TO W3-AT-END-OF-OPTIONS.
001900     IF W3-NO-MORE-OPTIONS
002000        GO TO W3-UNSTRING-ONE-PAIR-EXIT.
002100     IF W3-ONE-PAIR = SPACES
002200        MOVE "Y" TO W3-AT-END-OF-OPTIONS
002300        GO TO W3-UNSTRING-ONE-PAIR-EXIT.
002400     ADD 1 TO W3-PAIR-COUNT.
002500     PERFORM W3-SPLIT-ONE-PAIR THRU W3-SPLIT-ONE-PAIR-EXIT.
002600     PERFORM W3-COMPARE-PAIR-TO-ANSWER THRU
002700             W3-COMPARE-PAIR-TO-ANSWER-EXIT.
002800 W3-UNSTRING-ONE-PAIR-EXIT.
002900     EXIT.
003000*-----------------------------------------------------------------
003100 W3-SPLIT-ONE-PAIR.
003200     MOVE SPACES TO W3-PAIR-KEY-RAW W3-PAIR-VALUE-RAW.
003300     UNSTRING W3-ONE-PAIR DELIMITED BY "="
003400         INTO W3-PAIR-KEY-RAW W3-PAIR-VALUE-RAW.
003500     PERFORM W3-TRIM-PAIR-KEY THRU W3-TRIM-PAIR-KEY-EXIT.
003600     PERFORM W3-TRIM-PAIR-VALUE THRU W3-TRIM-PAIR-VALUE-EXIT.
003700 W3-SPLIT-ONE-PAIR-EXIT.
003800     EXIT.
003900*-----------------------------------------------------------------
004000 W3-TRIM-PAIR-KEY.
004100     MOVE 0 TO W3-LEAD-SPACES.
004200     INSPECT W3-PAIR-KEY-RAW
004300             TALLYING W3-LEAD-SPACES FOR LEADING SPACE.
004400     COMPUTE W3-TRIM-START = W3-LEAD-SPACES + 1.
004500     MOVE SPACES TO W3-PAIR-KEY.
004600     MOVE W3-PAIR-KEY-RAW (W3-TRIM-START:) TO W3-PAIR-KEY.
004700     MOVE W3-PAIR-KEY TO W3-PAIR-KEY-UPPER.
004800     INSPECT W3-PAIR-KEY-UPPER
004900             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
005000 W3-TRIM-PAIR-KEY-EXIT.
005100     EXIT.
005200*-----------------------------------------------------------------
005300 W3-TRIM-PAIR-VALUE.
005400     MOVE 0 TO W3-LEAD-SPACES.
005500     INSPECT W3-PAIR-VALUE-RAW
005600             TALLYING W3-LEAD-SPACES FOR LEADING SPACE.
005700     COMPUTE W3-TRIM-START = W3-LEAD-SPACES + 1.
005800     MOVE SPACES TO W3-PAIR-VALUE.
005900     MOVE W3-PAIR-VALUE-RAW (W3-TRIM-START:) TO W3-PAIR-VALUE.
006000 W3-TRIM-PAIR-VALUE-EXIT.
006100     EXIT.
006200*-----------------------------------------------------------------
006300 W3-COMPARE-PAIR-TO-ANSWER.
006400     IF W3-MATCH-FOUND
006500        GO TO W3-COMPARE-PAIR-TO-ANSWER-EXIT.
006600     IF W3-PAIR-KEY-UPPER = W3-ANSWER-UPPER
006700        MOVE W3-PAIR-VALUE TO W1-DECISION (W0-CX W1-QX)
006800        MOVE "Y" TO W3-MATCH-FOUND-SW.
006900 W3-COMPARE-PAIR-TO-ANSWER-EXIT.
007000     EXIT.
