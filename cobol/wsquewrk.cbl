000100*-----------------------------------------------------------------
000200* wsquewrk.cbl
000300* WORKING-STORAGE to be used by decide-answers and build-summary.
000400*-----------------------------------------------------------------
000500*    QUESTION-DEFINITION-FILE is read once per run and grouped in
000600*    memory by condition: W0-CONDITION-TABLE holds up to 50
000700*    conditions, each with its own W1-QUESTION-ROW table of up to
000800*    200 questions.  The current form's answers are merged onto
000900*    the matching condition's rows before a question is decided
001000*    or summarised; W1-DECISION/W1-ANSWER*/W1-REJECTED are the
001100*    per-form working area and are cleared before every form.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*    1994-02-11 LF  ORIGINAL CODING - TICKET AP-004.
001500*    2001-07-30 LF  ADDED W1-ANSWER-FLAT REDEFINES AND THE
001600*                   BOLD-MARKUP LITERALS - TICKET AP-061.
001700*    2003-04-02 DWM RESTRUCTURED INTO A CONDITION-OF-QUESTIONS
001800*                   NESTED TABLE SO ONE RUN CAN COVER MORE THAN
001900*                   ONE MEDICAL CONDITION - TICKET AP-077.
002000*-----------------------------------------------------------------
002100 01  W0-CONDITION-COUNT             PIC 9(02) COMP.
002200 01  W0-CONDITION-SUBSCRIPT         PIC 9(02) COMP.
002300
002400 01  W0-CONDITION-TABLE.
002500     05  W0-CONDITION-ROW OCCURS 50 TIMES
002600                              INDEXED BY W0-CX.
002700         10  W0-CONDITION-ID         PIC X(10).
002800         10  W0-CONDITION-SERVICE    PIC X(10).
002900         10  W0-QUESTION-COUNT       PIC 9(03) COMP.
003000         10  W1-QUESTION-TABLE.
003100             15  W1-QUESTION-ROW OCCURS 200 TIMES
003200                                  INDEXED BY W1-QX.
003300                 20  W1-QUESTION-ID      PIC X(20).
003400                 20  W1-STEP-ID          PIC X(20).
003500                 20  W1-FORMAT           PIC X(08).
003600                 20  W1-TYPE             PIC X(08).
003700                 20  W1-SUMMARY-FLAG     PIC X(01).
003800                     88  W1-SUMMARY-WANTED    VALUE "Y".
003900                 20  W1-QUESTION-TEXT    PIC X(100).
004000                 20  W1-OPTIONS-RAW      PIC X(200).
004100                 20  W1-DECISION         PIC X(50).
004200                 20  W1-ANSWER-COUNT     PIC 9(02) COMP.
004300                 20  W1-ANSWER OCCURS 20 TIMES
004400                                     PIC X(50).
004500                 20  W1-ANSWER-FLAT REDEFINES W1-ANSWER
004600                                     PIC X(1000).
004700                 20  W1-REJECTED         PIC X(01).
004800                     88  W1-WAS-REJECTED      VALUE "Y".
004900                 20  FILLER              PIC X(10).
005000         10  FILLER                  PIC X(10).
005100     05  FILLER                      PIC X(10).
005200
005300 01  W1-QUESTION-SUBSCRIPT          PIC 9(03) COMP.
005400
005500*-----------------------------------------------------------------
005600*    Literal markup substituted for the web renderer's BOLD-ON /
005700*    BOLD-OFF tokens - no such markup concept exists in this
005800*    corpus, so build-summary writes these literals around a
005900*    CHECKBOX group heading.
006000*-----------------------------------------------------------------
006100 77  W9-BOLD-ON                     PIC X(03) VALUE "<b>".
006200 77  W9-BOLD-OFF                    PIC X(04) VALUE "</b>".
