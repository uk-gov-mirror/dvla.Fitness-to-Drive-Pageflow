000100*-----------------------------------------------------------------
000200* BUILD-SUMMARY
000300* Reads DECIDED-FORM-FILE (the FORM-FILE as resolved by DECIDE-
000400* ANSWERS) one form at a time.  For each form supported by the
000500* requesting service it walks the breadcrumb in order, and for
000600* each step walks that condition's questions in the order they
000700* were defined, building one SUMMARY-LINE per FORM/RADIO/CHECKBOX/
000800* CONTINUE question that carries a decision, resolving option text
000900* from SUMMARY-TEXT-FILE where the question asks for it.  Modelled
001000* on the old vendor-maintenance multi-branch dispatch and table-
001100* search idiom.
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    BUILD-SUMMARY.
001500 AUTHOR.        L. FORTUNATO.
001600 INSTALLATION.  DATA PROCESSING - ACCOUNTS PAYABLE DIVISION.
001700 DATE-WRITTEN.  03/02/1994.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*
002300*    03/02/94  LF     ORIGINAL CODING - WALKS THE DECIDED FORM AND
002400*                      WRITES THE SUMMARY LINES - AP-007.
002500*    08/14/94  LF     ADDED SERVICE-SUPPORTED CHECK AHEAD OF THE
002600*                      BREADCRUMB WALK, PER REQUEST FROM THE
002700*                      INTAKE UNIT - AP-010.
002800*    02/20/95  LF     CHECKBOX LINES NOW START A NEW HEADING EACH
002900*                      TIME THE OPTION KEY CHANGES INSTEAD OF ONE
003000*                      HEADING PER QUESTION - AP-012.
003100*    05/11/96  RPK    CORRECTED SUBHEADING TEXT LOOKUP WHEN THE
003200*                      SAME OPTION KEY REPEATS ACROSS QUESTIONS -
003300*                      AP-014.
003400*    11/19/98  RPK    Y2K REMEDIATION - NO DATE FIELDS ON THIS
003500*                      RUN, REVIEWED AND SIGNED OFF - AP-020.
003600*    07/30/01  LF     ADDED SL-TEXT-FLAT REDEFINES SUPPORT AND
003700*                      MOVED THE OPTION-TEXT SEARCH INTO
003800*                      PL-LOOK-FOR-SUMMARY-TEXT - AP-061.
003900*    04/02/03  DWM    ADDED CONTINUE LINE HANDLING - THIS RULE
004000*                      DOES NOT CHECK THE QUESTION'S ANSWER COUNT,
004100*                      IT ONLY LOOKS UP THE YES KEY - AP-077.
004200*    03/14/06  DWM    QUESTION TABLE LOAD NOW SHARES THE MULTI-
004300*                      CONDITION TABLE WITH DECIDE-ANSWERS -
004400*                      AP-095.
004500*    09/19/11  BTC    SERVICE-SUPPORTED CHECK NOW REJECTS ANY
004600*                      REQUESTING SERVICE OTHER THAN NOTIFY ON
004700*                      ITS OWN, SEPARATE FROM THE CONDITION-TABLE
004800*                      SCAN - AP-103.
004900*    09/19/11  BTC    CHECKBOX PAIR SPLIT WAS DELIMITED ON "="
005000*                      INSTEAD OF "-", AND THE TEXT LOOKUP KEYED
005100*                      ON THE BARE OPTION KEY INSTEAD OF THE WHOLE
005200*                      KEY-VALUE ANSWER TOKEN - BOTH CORRECTED -
005300*                      AP-103.
005400*    02/06/12  BTC    RADIO TEXT LOOKUP WAS KEYED ON THE DECIDED
005500*                      OPTION VALUE INSTEAD OF THE RAW FIRST
005600*                      ANSWER; RADIO AND CONTINUE NOW EMIT NO
005700*                      LINE WHEN THE LOOKUP DOES NOT RESOLVE;
005800*                      CHECKBOX/CONTINUE NOW CARRY SL-SUBHEADING;
005900*                      ALL FOUR LINE-BUILDERS NOW COPY Q-TYPE
006000*                      INTO SL-LINE-TYPE INSTEAD OF A HARDCODED
006100*                      FORMAT LITERAL - AP-109.
006200*    03/02/12  BTC    B6-BUILD-ONE-PAIR WAS COUNTING AND PRINTING
006300*                      A RAW KEY-VALUE TOKEN WHEN NO SUMMARY-
006400*                      OPTION-TEXT ROW MATCHED AN ANSWER - NOW
006500*                      SKIPS THE ENTRY INSTEAD - AP-112.
006600*-----------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     COPY "SLQUESDF.CBL".
007500     COPY "SLSUMTXT.CBL".
007600     COPY "SLWORKFM.CBL".
007700     COPY "SLSUMOUT.CBL".
007800     COPY "SLREJECT.CBL".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 COPY "FDQUESDF.CBL".
008300 COPY "FDSUMTXT.CBL".
008400 COPY "FDWORKFM.CBL".
008500 COPY "FDSUMOUT.CBL".
008600 COPY "FDREJECT.CBL".
008700
008800 WORKING-STORAGE SECTION.
008900 COPY "wsquewrk.cbl".
009000 COPY "wssumwrk.cbl".
009100
009200 01  W6-SWITCHES.
009300     05  W6-END-OF-QUESTIONS-SW      PIC X(01) VALUE "N".
009400         88  W6-NO-MORE-QUESTIONS        VALUE "Y".
009500     05  W6-END-OF-FORMS-SW          PIC X(01) VALUE "N".
009600         88  W6-NO-MORE-FORMS             VALUE "Y".
009700     05  W6-CONDITION-FOUND-SW       PIC X(01) VALUE "N".
009800         88  W6-CONDITION-WAS-FOUND       VALUE "Y".
009900     05  W6-SERVICE-SUPPORTED-SW     PIC X(01) VALUE "N".
010000         88  W6-SERVICE-IS-SUPPORTED      VALUE "Y".
010100     05  W6-TEXT-LOADED-SW           PIC X(01) VALUE "N".
010200         88  W6-TEXT-TABLE-LOADED         VALUE "Y".
010300
010400 77  W6-BREADCRUMB-SUBSCRIPT          PIC 9(02) COMP.
010500 77  W8-REJECT-COUNT                  PIC 9(05) COMP.
010600 77  W6-FORM-COUNT                    PIC 9(05) COMP.
010700 77  W6-LINE-COUNT                    PIC 9(07) COMP.
010800 77  W6-PRIOR-CONDITION-ID            PIC X(10) VALUE SPACES.
010900 77  W6-PRIOR-SERVICE                 PIC X(10) VALUE SPACES.
011000
011100*-----------------------------------------------------------------
011200*    B-prefixed fields feed PL-LOOK-FOR-SUMMARY-TEXT.CBL.
011300*-----------------------------------------------------------------
011400 01  B-LOOKUP-WORK.
011500     05  B-LOOKUP-QUESTION-ID         PIC X(20).
011600     05  B-LOOKUP-OPTION-KEY          PIC X(50).
011700     05  B-LOOKUP-LANGUAGE            PIC X(02).
011800     05  B-RESOLVED-TEXT              PIC X(200).
011900
012000 01  B-LOOKUP-WORK-BYTE-VIEW REDEFINES B-LOOKUP-WORK.
012100     05  B-LOOKUP-BYTE OCCURS 272 TIMES
012200                                      PIC X.
012300
012400*-----------------------------------------------------------------
012500*    RADIO-line working storage - trims the raw first answer
012600*    before it is used as the text-lookup key, per AP-109.
012700*-----------------------------------------------------------------
012800 01  B5-RADIO-WORK.
012900     05  B5-ANSWER-RAW                PIC X(50).
013000     05  B5-ANSWER-TRIMMED            PIC X(50).
013100     05  B5-LEAD-SPACES               PIC 9(02) COMP.
013200     05  B5-TRIM-START                PIC 9(02) COMP.
013300     05  FILLER                       PIC X(10).
013400*-----------------------------------------------------------------
013500*    CHECKBOX-line working storage - one KEY=VALUE pair at a time
013600*    off the answer list, heading written only when the key
013700*    changes from the previous pair.
013800*-----------------------------------------------------------------
013900 01  B6-CHECKBOX-WORK.
014000     05  B6-PAIR-SUBSCRIPT            PIC 9(02) COMP.
014100     05  B6-ANSWER-SUBSCRIPT          PIC 9(02) COMP.
014200     05  B6-ONE-ANSWER                PIC X(50).
014300     05  B6-PAIR-KEY-RAW              PIC X(35).
014400     05  B6-PAIR-VALUE-RAW            PIC X(35).
014500     05  B6-PAIR-KEY                  PIC X(35).
014600     05  B6-PRIOR-KEY                 PIC X(35) VALUE SPACES.
014700     05  B6-LEAD-SPACES               PIC 9(02) COMP.
014800     05  B6-TRIM-START                PIC 9(02) COMP.
014900     05  B6-OUT-COUNT                 PIC 9(02) COMP.
015000     05  FILLER                       PIC X(10).
015100*-----------------------------------------------------------------
015200 PROCEDURE DIVISION.
015300
015400 M-MAIN-LINE.
015500     PERFORM M1-LOAD-CONDITION-TABLE THRU
015600             M1-LOAD-CONDITION-TABLE-EXIT.
015700     OPEN INPUT  DECIDED-FORM-FILE
015800          OUTPUT SUMMARY-LINE-FILE REJECT-FILE.
015900     PERFORM M2-PROCESS-ONE-FORM THRU M2-PROCESS-ONE-FORM-EXIT
016000         UNTIL W6-NO-MORE-FORMS.
016100     CLOSE DECIDED-FORM-FILE SUMMARY-LINE-FILE REJECT-FILE.
016200     DISPLAY "BUILD-SUMMARY - FORMS PROCESSED " W6-FORM-COUNT.
016300     DISPLAY "BUILD-SUMMARY - LINES WRITTEN    " W6-LINE-COUNT.
016400     MOVE ZERO TO RETURN-CODE.
016500     GO TO M-MAIN-LINE-EXIT.
016600 M-MAIN-LINE-EXIT.
016700     EXIT PROGRAM.
016800     STOP RUN.
016900*-----------------------------------------------------------------
017000*    Same condition/question load used by decide-answers - see
017100*    wsquewrk.cbl for the table layout.
017200*-----------------------------------------------------------------
017300 M1-LOAD-CONDITION-TABLE.
017400     MOVE ZERO TO W0-CONDITION-COUNT.
017500     OPEN INPUT QUESTION-DEFINITION-FILE.
017600     READ QUESTION-DEFINITION-FILE
017700         AT END MOVE "Y" TO W6-END-OF-QUESTIONS-SW.
017800     PERFORM M1-FILE-ONE-QUESTION-ROW THRU
017900             M1-FILE-ONE-QUESTION-ROW-EXIT
018000         UNTIL W6-NO-MORE-QUESTIONS.
018100     CLOSE QUESTION-DEFINITION-FILE.
018200 M1-LOAD-CONDITION-TABLE-EXIT.
018300     EXIT.
018400*-----------------------------------------------------------------
018500 M1-FILE-ONE-QUESTION-ROW.
018600     PERFORM M1-FIND-OR-ADD-CONDITION THRU
018700             M1-FIND-OR-ADD-CONDITION-EXIT.
018800     IF W6-CONDITION-WAS-FOUND
018900        ADD 1 TO W0-QUESTION-COUNT (W0-CX)
019000        SET W1-QX TO W0-QUESTION-COUNT (W0-CX)
019100        MOVE QD-QUESTION-ID   TO W1-QUESTION-ID    (W0-CX W1-QX)
019200        MOVE QD-STEP-ID       TO W1-STEP-ID        (W0-CX W1-QX)
019300        MOVE QD-FORMAT        TO W1-FORMAT         (W0-CX W1-QX)
019400        MOVE QD-TYPE          TO W1-TYPE           (W0-CX W1-QX)
019500        MOVE QD-SUMMARY-FLAG  TO W1-SUMMARY-FLAG   (W0-CX W1-QX)
019600        MOVE QD-QUESTION-TEXT TO W1-QUESTION-TEXT  (W0-CX W1-QX)
019700        MOVE QD-OPTIONS-RAW   TO W1-OPTIONS-RAW    (W0-CX W1-QX).
019800     READ QUESTION-DEFINITION-FILE
019900         AT END MOVE "Y" TO W6-END-OF-QUESTIONS-SW.
020000 M1-FILE-ONE-QUESTION-ROW-EXIT.
020100     EXIT.
020200*-----------------------------------------------------------------
020300 M1-FIND-OR-ADD-CONDITION.
020400     MOVE "N" TO W6-CONDITION-FOUND-SW.
020500     MOVE 1 TO W0-CONDITION-SUBSCRIPT.
020600     PERFORM M1-TEST-ONE-CONDITION-ROW THRU
020700             M1-TEST-ONE-CONDITION-ROW-EXIT
020800         UNTIL W0-CONDITION-SUBSCRIPT > W0-CONDITION-COUNT
020900                                      OR W6-CONDITION-WAS-FOUND.
021000     IF W6-CONDITION-WAS-FOUND
021100        GO TO M1-FIND-OR-ADD-CONDITION-EXIT.
021200     IF W0-CONDITION-COUNT > 49
021300        DISPLAY "BUILD-SUMMARY - CONDITION TABLE FULL, SKIPPING "
021400                QD-CONDITION-ID
021500        GO TO M1-FIND-OR-ADD-CONDITION-EXIT.
021600     ADD 1 TO W0-CONDITION-COUNT.
021700     SET W0-CX TO W0-CONDITION-COUNT.
021800     MOVE QD-CONDITION-ID TO W0-CONDITION-ID      (W0-CX).
021900     MOVE QD-SERVICE      TO W0-CONDITION-SERVICE (W0-CX).
022000     MOVE ZERO            TO W0-QUESTION-COUNT    (W0-CX).
022100     MOVE "Y" TO W6-CONDITION-FOUND-SW.
022200 M1-FIND-OR-ADD-CONDITION-EXIT.
022300     EXIT.
022400*-----------------------------------------------------------------
022500 M1-TEST-ONE-CONDITION-ROW.
022600     SET W0-CX TO W0-CONDITION-SUBSCRIPT.
022700     IF W0-CONDITION-ID      (W0-CX) = QD-CONDITION-ID
022800        AND W0-CONDITION-SERVICE (W0-CX) = QD-SERVICE
022900           MOVE "Y" TO W6-CONDITION-FOUND-SW.
023000     ADD 1 TO W0-CONDITION-SUBSCRIPT.
023100 M1-TEST-ONE-CONDITION-ROW-EXIT.
023200     EXIT.
023300*-----------------------------------------------------------------
023400*    One decided form: B1 checks the service, B2 (re)loads the
023500*    option-text table when the condition/service changes, then
023600*    B3 walks the breadcrumb.
023700*-----------------------------------------------------------------
023800 M2-PROCESS-ONE-FORM.
023900     READ DECIDED-FORM-FILE
024000         AT END
024100            MOVE "Y" TO W6-END-OF-FORMS-SW
024200            GO TO M2-PROCESS-ONE-FORM-EXIT.
024300     ADD 1 TO W6-FORM-COUNT.
024400     PERFORM B1-VERIFY-SERVICE-SUPPORTED THRU
024500             B1-VERIFY-SERVICE-SUPPORTED-EXIT.
024600     IF NOT W6-SERVICE-IS-SUPPORTED
024700        GO TO M2-PROCESS-ONE-FORM-EXIT.
024800     IF DFH-CONDITION-ID NOT = W6-PRIOR-CONDITION-ID
024900        OR DFH-SERVICE NOT = W6-PRIOR-SERVICE
025000           PERFORM B2-LOAD-SUMMARY-TEXT-TABLE THRU
025100                   B2-LOAD-SUMMARY-TEXT-TABLE-EXIT
025200           MOVE DFH-CONDITION-ID TO W6-PRIOR-CONDITION-ID
025300           MOVE DFH-SERVICE      TO W6-PRIOR-SERVICE.
025400     PERFORM B3-WALK-BREADCRUMB THRU B3-WALK-BREADCRUMB-EXIT.
025500 M2-PROCESS-ONE-FORM-EXIT.
025600     EXIT.
025700*-----------------------------------------------------------------
025800*    DP STANDARDS MEMO 99-04 - NOTIFY IS THE ONLY REQUESTING
025900*    SERVICE THIS RUN KNOWS ABOUT, CHECKED HERE AS A LITERAL
026000*    AHEAD OF THE CONDITION TABLE SCAN.  A NOTIFY FORM WHOSE
026100*    CONDITION DID NOT LOAD IS A SEPARATE REJECT BELOW.
026200*-----------------------------------------------------------------
026300 B1-VERIFY-SERVICE-SUPPORTED.
026400     MOVE "N" TO W6-SERVICE-SUPPORTED-SW.
026500     IF DFH-SERVICE NOT = "NOTIFY"
026600        MOVE DFH-CONDITION-ID TO RJ-CONDITION-ID
026700        MOVE SPACES           TO RJ-QUESTION-ID
026800        MOVE "BADSERVICE"     TO RJ-ERROR-CODE
026900        MOVE "REQUESTING SERVICE NOT SUPPORTED"
027000                               TO RJ-ERROR-MESSAGE
027100        PERFORM W8-WRITE-REJECT-RECORD THRU
027200                W8-WRITE-REJECT-RECORD-EXIT
027300        GO TO B1-VERIFY-SERVICE-SUPPORTED-EXIT.
027400     MOVE 1 TO W0-CONDITION-SUBSCRIPT.
027500     PERFORM B1-TEST-ONE-CONDITION THRU B1-TEST-ONE-CONDITION-EXIT
027600         UNTIL W0-CONDITION-SUBSCRIPT > W0-CONDITION-COUNT
027700                                      OR W6-SERVICE-IS-SUPPORTED.
027800     IF NOT W6-SERVICE-IS-SUPPORTED
027900        MOVE DFH-CONDITION-ID TO RJ-CONDITION-ID
028000        MOVE SPACES           TO RJ-QUESTION-ID
028100        MOVE "BADCONDITION"   TO RJ-ERROR-CODE
028200        MOVE "CONDITION NOT FOUND FOR REQUESTING SERVICE"
028300                               TO RJ-ERROR-MESSAGE
028400        PERFORM W8-WRITE-REJECT-RECORD THRU
028500                W8-WRITE-REJECT-RECORD-EXIT.
028600 B1-VERIFY-SERVICE-SUPPORTED-EXIT.
028700     EXIT.
028800*-----------------------------------------------------------------
028900 B1-TEST-ONE-CONDITION.
029000     SET W0-CX TO W0-CONDITION-SUBSCRIPT.
029100     IF W0-CONDITION-ID      (W0-CX) = DFH-CONDITION-ID
029200        AND W0-CONDITION-SERVICE (W0-CX) = DFH-SERVICE
029300           MOVE "Y" TO W6-SERVICE-SUPPORTED-SW.
029400     ADD 1 TO W0-CONDITION-SUBSCRIPT.
029500 B1-TEST-ONE-CONDITION-EXIT.
029600     EXIT.
029700*-----------------------------------------------------------------
029800*    Summary build step 2 - reload SUMMARY-TEXT-FILE into
029900*    W2-SUMMARY-TABLE for this form's condition/service.
030000*-----------------------------------------------------------------
030100 B2-LOAD-SUMMARY-TEXT-TABLE.
030200     MOVE ZERO TO W2-SUMMARY-COUNT.
030300     OPEN INPUT SUMMARY-TEXT-FILE.
030400     READ SUMMARY-TEXT-FILE
030500         AT END MOVE "Y" TO W6-TEXT-LOADED-SW.
030600     PERFORM B2-FILE-ONE-TEXT-ROW THRU B2-FILE-ONE-TEXT-ROW-EXIT
030700         UNTIL W6-TEXT-TABLE-LOADED.
030800     CLOSE SUMMARY-TEXT-FILE.
030900     MOVE "N" TO W6-TEXT-LOADED-SW.
031000 B2-LOAD-SUMMARY-TEXT-TABLE-EXIT.
031100     EXIT.
031200*-----------------------------------------------------------------
031300 B2-FILE-ONE-TEXT-ROW.
031400     IF ST-CONDITION-ID = DFH-CONDITION-ID
031500        AND ST-SERVICE  = DFH-SERVICE
031600           ADD 1 TO W2-SUMMARY-COUNT
031700           SET W2-SX TO W2-SUMMARY-COUNT
031800           MOVE ST-QUESTION-ID TO W2-QUESTION-ID (W2-SX)
031900           MOVE ST-OPTION-KEY  TO W2-OPTION-KEY  (W2-SX)
032000           MOVE ST-LANGUAGE    TO W2-LANGUAGE    (W2-SX)
032100           MOVE ST-TEXT        TO W2-TEXT        (W2-SX).
032200     READ SUMMARY-TEXT-FILE
032300         AT END MOVE "Y" TO W6-TEXT-LOADED-SW.
032400 B2-FILE-ONE-TEXT-ROW-EXIT.
032500     EXIT.
032600*-----------------------------------------------------------------
032700*    Outer control break - one breadcrumb step at a time, in the
032800*    order the form carries it.
032900*-----------------------------------------------------------------
033000 B3-WALK-BREADCRUMB.
033100     MOVE 1 TO W6-BREADCRUMB-SUBSCRIPT.
033200     PERFORM B3-WALK-ONE-STEP THRU B3-WALK-ONE-STEP-EXIT
033300         UNTIL W6-BREADCRUMB-SUBSCRIPT > DFH-BREADCRUMB-COUNT.
033400 B3-WALK-BREADCRUMB-EXIT.
033500     EXIT.
033600*-----------------------------------------------------------------
033700 B3-WALK-ONE-STEP.
033800     PERFORM B4-WALK-CONDITION-QUESTIONS THRU
033900             B4-WALK-CONDITION-QUESTIONS-EXIT.
034000     ADD 1 TO W6-BREADCRUMB-SUBSCRIPT.
034100 B3-WALK-ONE-STEP-EXIT.
034200     EXIT.
034300*-----------------------------------------------------------------
034400*    Inner loop - every question on the form's condition whose
034500*    step id matches the current breadcrumb step, walked in
034600*    configuration (definition) order, one summary line per
034700*    question that was actually answered and not rejected.
034800*-----------------------------------------------------------------
034900 B4-WALK-CONDITION-QUESTIONS.
035000     MOVE 1 TO W1-QUESTION-SUBSCRIPT.
035100     PERFORM B4-WALK-ONE-QUESTION THRU B4-WALK-ONE-QUESTION-EXIT
035200         UNTIL W1-QUESTION-SUBSCRIPT > W0-QUESTION-COUNT (W0-CX).
035300 B4-WALK-CONDITION-QUESTIONS-EXIT.
035400     EXIT.
035500*-----------------------------------------------------------------
035600 B4-WALK-ONE-QUESTION.
035700     SET W1-QX TO W1-QUESTION-SUBSCRIPT.
035800     IF W1-STEP-ID (W0-CX W1-QX)
035900           = FH-BREADCRUMB (W6-BREADCRUMB-SUBSCRIPT)
036000        PERFORM B4-DECIDE-ANSWERED-QUESTION THRU
036100                B4-DECIDE-ANSWERED-QUESTION-EXIT
036200        PERFORM B4-BUILD-LINE-BY-FORMAT THRU
036300                B4-BUILD-LINE-BY-FORMAT-EXIT.
036400     ADD 1 TO W1-QUESTION-SUBSCRIPT.
036500 B4-WALK-ONE-QUESTION-EXIT.
036600     EXIT.
036700*-----------------------------------------------------------------
036800*    Pull this question's answer/decision/reject flag off the
036900*    decided form's answered-question list, if it is there.
037000*-----------------------------------------------------------------
037100 B4-DECIDE-ANSWERED-QUESTION.
037200     MOVE SPACES TO W1-DECISION (W0-CX W1-QX).
037300     MOVE ZERO   TO W1-ANSWER-COUNT (W0-CX W1-QX).
037400     MOVE "N"    TO W1-REJECTED (W0-CX W1-QX).
037500     MOVE 1 TO B6-ANSWER-SUBSCRIPT.
037600     PERFORM B4-TEST-ONE-ANSWERED-ROW THRU
037700             B4-TEST-ONE-ANSWERED-ROW-EXIT
037800         UNTIL B6-ANSWER-SUBSCRIPT > DFH-ANSWERED-COUNT.
037900 B4-DECIDE-ANSWERED-QUESTION-EXIT.
038000     EXIT.
038100*-----------------------------------------------------------------
038200 B4-TEST-ONE-ANSWERED-ROW.
038300     IF DFAQ-QUESTION-ID (B6-ANSWER-SUBSCRIPT)
038400           = W1-QUESTION-ID (W0-CX W1-QX)
038500        MOVE DFAQ-ANSWER-COUNT (B6-ANSWER-SUBSCRIPT)
038600              TO W1-ANSWER-COUNT (W0-CX W1-QX)
038700        MOVE DFAQ-ANSWER-FLAT  (B6-ANSWER-SUBSCRIPT)
038800              TO W1-ANSWER-FLAT  (W0-CX W1-QX)
038900        MOVE DFAQ-DECISION     (B6-ANSWER-SUBSCRIPT)
039000              TO W1-DECISION    (W0-CX W1-QX)
039100        MOVE DFAQ-REJECTED     (B6-ANSWER-SUBSCRIPT)
039200              TO W1-REJECTED    (W0-CX W1-QX)
039300        MOVE DFH-ANSWERED-COUNT TO B6-ANSWER-SUBSCRIPT.
039400     ADD 1 TO B6-ANSWER-SUBSCRIPT.
039500 B4-TEST-ONE-ANSWERED-ROW-EXIT.
039600     EXIT.
039700*-----------------------------------------------------------------
039800*    A rejected or unanswered question has no summary line,
039900*    except FORM, which SPEC says is always emitted.
040000*-----------------------------------------------------------------
040100 B4-BUILD-LINE-BY-FORMAT.
040200     IF W1-REJECTED (W0-CX W1-QX) = "Y"
040300        AND W1-FORMAT (W0-CX W1-QX) NOT = "FORM"
040400        GO TO B4-BUILD-LINE-BY-FORMAT-EXIT.
040500     IF W1-FORMAT (W0-CX W1-QX) = "FORM"
040600        PERFORM B7-BUILD-FORM-LINE THRU B7-BUILD-FORM-LINE-EXIT
040700     ELSE
040800     IF W1-FORMAT (W0-CX W1-QX) = "RADIO"
040900        PERFORM B5-BUILD-RADIO-LINE THRU B5-BUILD-RADIO-LINE-EXIT
041000     ELSE
041100     IF W1-FORMAT (W0-CX W1-QX) = "CHECKBOX"
041200        PERFORM B6-BUILD-CHECKBOX-LINE THRU
041300                B6-BUILD-CHECKBOX-LINE-EXIT
041400     ELSE
041500     IF W1-FORMAT (W0-CX W1-QX) = "CONTINUE"
041600        PERFORM B8-BUILD-CONTINUE-LINE THRU
041700                B8-BUILD-CONTINUE-LINE-EXIT.
041800 B4-BUILD-LINE-BY-FORMAT-EXIT.
041900     EXIT.
042000*-----------------------------------------------------------------
042100*    RADIO summary line rule - text resolved by the raw first
042200*    answer, not the decided option value; no match, or a
042300*    match whose text is blank, emits nothing for the question.
042400*-----------------------------------------------------------------
042500 B5-BUILD-RADIO-LINE.
042600     IF W1-ANSWER-COUNT (W0-CX W1-QX) = ZERO
042700        GO TO B5-BUILD-RADIO-LINE-EXIT.
042800     MOVE W1-ANSWER (W0-CX W1-QX 1) TO B5-ANSWER-RAW.
042900     MOVE 0 TO B5-LEAD-SPACES.
043000     INSPECT B5-ANSWER-RAW
043100             TALLYING B5-LEAD-SPACES FOR LEADING SPACE.
043200     COMPUTE B5-TRIM-START = B5-LEAD-SPACES + 1.
043300     MOVE SPACES TO B5-ANSWER-TRIMMED.
043400     MOVE B5-ANSWER-RAW (B5-TRIM-START:) TO B5-ANSWER-TRIMMED.
043500     MOVE W1-QUESTION-ID (W0-CX W1-QX) TO B-LOOKUP-QUESTION-ID.
043600     MOVE B5-ANSWER-TRIMMED            TO B-LOOKUP-OPTION-KEY.
043700     MOVE DFH-LANGUAGE                 TO B-LOOKUP-LANGUAGE.
043800     PERFORM B2-LOOK-FOR-SUMMARY-TEXT THRU
043900             B2-LOOK-FOR-SUMMARY-TEXT-EXIT.
044000     IF NOT W2-TEXT-WAS-FOUND OR B-RESOLVED-TEXT = SPACES
044100        GO TO B5-BUILD-RADIO-LINE-EXIT.
044200     MOVE SPACES TO SUMMARY-LINE-RECORD.
044300     MOVE W1-TYPE (W0-CX W1-QX)          TO SL-LINE-TYPE.
044400     MOVE W1-QUESTION-TEXT (W0-CX W1-QX) TO SL-SUBHEADING.
044500     MOVE W1-QUESTION-ID   (W0-CX W1-QX) TO SL-LINK.
044600     MOVE 1 TO SL-TEXT-COUNT.
044700     MOVE B-RESOLVED-TEXT TO SL-TEXT (1).
044800     PERFORM B9-WRITE-SUMMARY-LINE THRU
044900             B9-WRITE-SUMMARY-LINE-EXIT.
045000 B5-BUILD-RADIO-LINE-EXIT.
045100     EXIT.
045200*-----------------------------------------------------------------
045300*    CHECKBOX summary line rule - every KEY=VALUE pair in the
045400*    answer list becomes one output text line; a new heading is
045500*    written only when the KEY changes from the pair before it,
045600*    so several values under the same key group under one
045700*    heading.
045800*-----------------------------------------------------------------
045900 B6-BUILD-CHECKBOX-LINE.
046000     IF W1-ANSWER-COUNT (W0-CX W1-QX) = ZERO
046100        GO TO B6-BUILD-CHECKBOX-LINE-EXIT.
046200     MOVE SPACES TO SUMMARY-LINE-RECORD.
046300     MOVE W1-TYPE (W0-CX W1-QX)          TO SL-LINE-TYPE.
046400     MOVE W1-QUESTION-TEXT (W0-CX W1-QX) TO SL-SUBHEADING.
046500     MOVE W1-QUESTION-ID (W0-CX W1-QX) TO SL-LINK.
046600     MOVE SPACES TO B6-PRIOR-KEY.
046700     MOVE ZERO   TO B6-OUT-COUNT.
046800     MOVE 1 TO B6-ANSWER-SUBSCRIPT.
046900     PERFORM B6-BUILD-ONE-PAIR THRU B6-BUILD-ONE-PAIR-EXIT
047000         UNTIL B6-ANSWER-SUBSCRIPT >
047100                              W1-ANSWER-COUNT (W0-CX W1-QX).
047200     MOVE B6-OUT-COUNT TO SL-TEXT-COUNT.
047300     PERFORM B9-WRITE-SUMMARY-LINE THRU
047400             B9-WRITE-SUMMARY-LINE-EXIT.
047500 B6-BUILD-CHECKBOX-LINE-EXIT.
047600     EXIT.
047700*-----------------------------------------------------------------
047800 B6-BUILD-ONE-PAIR.
047900     MOVE W1-ANSWER (W0-CX W1-QX B6-ANSWER-SUBSCRIPT)
048000           TO B6-ONE-ANSWER.
048100     MOVE SPACES TO B6-PAIR-KEY-RAW B6-PAIR-VALUE-RAW.
048200     UNSTRING B6-ONE-ANSWER DELIMITED BY "-"
048300         INTO B6-PAIR-KEY-RAW B6-PAIR-VALUE-RAW.
048400     MOVE 0 TO B6-LEAD-SPACES.
048500     INSPECT B6-PAIR-KEY-RAW
048600             TALLYING B6-LEAD-SPACES FOR LEADING SPACE.
048700     COMPUTE B6-TRIM-START = B6-LEAD-SPACES + 1.
048800     MOVE SPACES TO B6-PAIR-KEY.
048900     MOVE B6-PAIR-KEY-RAW (B6-TRIM-START:) TO B6-PAIR-KEY.
049000     IF B6-PAIR-KEY NOT = B6-PRIOR-KEY
049100        ADD 1 TO B6-OUT-COUNT
049200        STRING W9-BOLD-ON DELIMITED BY SIZE
049300               B6-PAIR-KEY DELIMITED BY SIZE
049400               W9-BOLD-OFF DELIMITED BY SIZE
049500               INTO SL-TEXT (B6-OUT-COUNT)
049600        MOVE B6-PAIR-KEY TO B6-PRIOR-KEY.
049700*    AP-077 FOLLOW-UP: THE TEXT LOOKUP IS KEYED ON THE WHOLE
049800*    KEY-VALUE TOKEN, NOT JUST THE KEY - TWO CHECKBOX OPTIONS
049900*    SHARING A KEY CAN STILL RESOLVE DIFFERENT OPTION TEXT.
050000     MOVE W1-QUESTION-ID (W0-CX W1-QX) TO B-LOOKUP-QUESTION-ID.
050100     MOVE B6-ONE-ANSWER                TO B-LOOKUP-OPTION-KEY.
050200     MOVE DFH-LANGUAGE                 TO B-LOOKUP-LANGUAGE.
050300     PERFORM B2-LOOK-FOR-SUMMARY-TEXT THRU
050400             B2-LOOK-FOR-SUMMARY-TEXT-EXIT.
050500     IF W2-TEXT-WAS-FOUND AND B-RESOLVED-TEXT NOT = SPACES
050600        ADD 1 TO B6-OUT-COUNT
050700        MOVE B-RESOLVED-TEXT TO SL-TEXT (B6-OUT-COUNT).
050800     ADD 1 TO B6-ANSWER-SUBSCRIPT.
050900 B6-BUILD-ONE-PAIR-EXIT.
051000     EXIT.
051100*-----------------------------------------------------------------
051200*    FORM summary line rule - verbatim answer text, always
051300*    emitted even when the question carries no answer.
051400*-----------------------------------------------------------------
051500 B7-BUILD-FORM-LINE.
051600     MOVE SPACES TO SUMMARY-LINE-RECORD.
051700     MOVE W1-TYPE (W0-CX W1-QX)          TO SL-LINE-TYPE.
051800     MOVE W1-QUESTION-TEXT (W0-CX W1-QX) TO SL-SUBHEADING.
051900     MOVE W1-QUESTION-ID   (W0-CX W1-QX) TO SL-LINK.
052000     IF W1-ANSWER-COUNT (W0-CX W1-QX) > ZERO
052100        MOVE 1 TO SL-TEXT-COUNT
052200        MOVE W1-ANSWER (W0-CX W1-QX 1) TO SL-TEXT (1)
052300     ELSE
052400        MOVE 1 TO SL-TEXT-COUNT
052500        MOVE SPACES TO SL-TEXT (1).
052600     PERFORM B9-WRITE-SUMMARY-LINE THRU
052700             B9-WRITE-SUMMARY-LINE-EXIT.
052800 B7-BUILD-FORM-LINE-EXIT.
052900     EXIT.
053000*-----------------------------------------------------------------
053100*    CONTINUE summary line rule - looks up the fixed option key
053200*    "YES" for this question's text and writes it; it does not
053300*    look at how many answers the question carries.
053400*-----------------------------------------------------------------
053500 B8-BUILD-CONTINUE-LINE.
053600     MOVE W1-QUESTION-ID (W0-CX W1-QX) TO B-LOOKUP-QUESTION-ID.
053700     MOVE "YES"                        TO B-LOOKUP-OPTION-KEY.
053800     MOVE DFH-LANGUAGE                 TO B-LOOKUP-LANGUAGE.
053900     PERFORM B2-LOOK-FOR-SUMMARY-TEXT THRU
054000             B2-LOOK-FOR-SUMMARY-TEXT-EXIT.
054100     IF NOT W2-TEXT-WAS-FOUND
054200        GO TO B8-BUILD-CONTINUE-LINE-EXIT.
054300     MOVE SPACES TO SUMMARY-LINE-RECORD.
054400     MOVE W1-TYPE (W0-CX W1-QX)          TO SL-LINE-TYPE.
054500     MOVE W1-QUESTION-TEXT (W0-CX W1-QX) TO SL-SUBHEADING.
054600     MOVE W1-QUESTION-ID (W0-CX W1-QX) TO SL-LINK.
054700     MOVE 1 TO SL-TEXT-COUNT.
054800     MOVE B-RESOLVED-TEXT TO SL-TEXT (1).
054900     PERFORM B9-WRITE-SUMMARY-LINE THRU
055000             B9-WRITE-SUMMARY-LINE-EXIT.
055100 B8-BUILD-CONTINUE-LINE-EXIT.
055200     EXIT.
055300*-----------------------------------------------------------------
055400 B9-WRITE-SUMMARY-LINE.
055500     WRITE SUMMARY-LINE-RECORD.
055600     ADD 1 TO W6-LINE-COUNT.
055700 B9-WRITE-SUMMARY-LINE-EXIT.
055800     EXIT.
055900 COPY "PL-LOOK-FOR-SUMMARY-TEXT.CBL".
056000 COPY "PL-WRITE-REJECT-RECORD.CBL".
