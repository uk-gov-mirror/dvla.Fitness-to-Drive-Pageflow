000100*-----------------------------------------------------------------
000200* FDREJECT.CBL
000300* FD + record layout for REJECT-FILE.
000400* One record per form or question rejected by a validation rule:
000500* NoAnswerProvided, InvalidOption, or an unsupported HDR-SERVICE.
000600*-----------------------------------------------------------------
000700* CHANGE LOG
000800*    1994-03-02 LF  ORIGINAL CODING - TICKET AP-007.
000900*-----------------------------------------------------------------
001000 FD  REJECT-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  REJECT-RECORD.
001400     05  RJ-CONDITION-ID             PIC X(10).
001500     05  RJ-QUESTION-ID              PIC X(20).
001600     05  RJ-ERROR-CODE               PIC X(20).
001700     05  RJ-ERROR-MESSAGE            PIC X(100).
001800     05  FILLER                      PIC X(10).
