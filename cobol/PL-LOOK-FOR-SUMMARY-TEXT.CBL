000100*-----------------------------------------------------------------
000200* PL-LOOK-FOR-SUMMARY-TEXT.CBL
000300* Shared logic for build-summary: scans the SUMMARY-TEXT-FILE
000400* table loaded into W2-SUMMARY-TABLE for the row matching the
000500* caller-supplied B-LOOKUP-QUESTION-ID / B-LOOKUP-OPTION-KEY /
000600* B-LOOKUP-LANGUAGE, returning W2-TEXT-WAS-FOUND and, when found,
000700* the resolved text in B-RESOLVED-TEXT.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*    1994-03-02 LF  ORIGINAL CODING - TICKET AP-007.
001100*-----------------------------------------------------------------
001200 B2-LOOK-FOR-SUMMARY-TEXT.
001300     MOVE "N" TO W2-FOUND-SUMMARY-TEXT.
001400     MOVE SPACES TO B-RESOLVED-TEXT.
001500     MOVE 1 TO W2-SUMMARY-SUBSCRIPT.
001600     PERFORM B2-TEST-ONE-SUMMARY-ROW THRU
001700             B2-TEST-ONE-SUMMARY-ROW-EXIT
001800         UNTIL W2-SUMMARY-SUBSCRIPT > W2-SUMMARY-COUNT
001900                                   OR W2-TEXT-WAS-FOUND.
002000 B2-LOOK-FOR-SUMMARY-TEXT-EXIT.
002100     EXIT.
002200*-----------------------------------------------------------------
002300 B2-TEST-ONE-SUMMARY-ROW.
002400     SET W2-SX TO W2-SUMMARY-SUBSCRIPT.
002500     IF W2-QUESTION-ID (W2-SX) = B-LOOKUP-QUESTION-ID
002600        AND W2-OPTION-KEY (W2-SX) = B-LOOKUP-OPTION-KEY
002700        AND W2-LANGUAGE  (W2-SX) = B-LOOKUP-LANGUAGE
002800           MOVE "Y" TO W2-FOUND-SUMMARY-TEXT
002900           MOVE W2-TEXT (W2-SX) TO B-RESOLVED-TEXT.
003000     ADD 1 TO W2-SUMMARY-SUBSCRIPT.
003100 B2-TEST-ONE-SUMMARY-ROW-EXIT.
003200     EXIT.
