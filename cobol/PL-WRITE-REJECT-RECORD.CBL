000100*-----------------------------------------------------------------
000200* PL-WRITE-REJECT-RECORD.CBL
000300* Shared logic for writing one REJECT-FILE record.  The caller
000400* moves RJ-CONDITION-ID / RJ-QUESTION-ID / RJ-ERROR-CODE /
000500* RJ-ERROR-MESSAGE before performing this paragraph.
000600*-----------------------------------------------------------------
000700* CHANGE LOG
000800*    1994-03-02 LF  ORIGINAL CODING - TICKET AP-007.
000900*-----------------------------------------------------------------
001000 W8-WRITE-REJECT-RECORD.
001100     WRITE REJECT-RECORD.
001200     ADD 1 TO W8-REJECT-COUNT.
001300 W8-WRITE-REJECT-RECORD-EXIT.
001400     EXIT.
