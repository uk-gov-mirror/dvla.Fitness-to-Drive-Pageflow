000100*-----------------------------------------------------------------
000200* SLWORKFM.CBL
000300* FILE-CONTROL entry for DECIDED-FORM-FILE.
000400* Intermediate WORK-FILE, in the house style of the old
000500* deductibles-report sort step, that bridges decide-answers and
000600* build-summary: it is the FORM-FILE carried forward with every
000700* answered question's Q-DECISION resolved and bad questions
000800* flagged, so build-summary never re-derives a decision.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*    1994-02-25 LF  ORIGINAL CODING - TICKET AP-006.
001200*-----------------------------------------------------------------
001300     SELECT DECIDED-FORM-FILE
001400            ASSIGN TO "WORK"
001500            ORGANIZATION IS LINE SEQUENTIAL.
