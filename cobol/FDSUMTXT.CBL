000100*-----------------------------------------------------------------
000200* FDSUMTXT.CBL
000300* FD + record layout for SUMMARY-TEXT-FILE.
000400* One row per condition + service + question + option key +
000500* language; replaces the per-condition text-resolution table
000600* that used to be keyed up by hand from the condition/service
000700* code pair before this file was built.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*    1994-02-11 LF  ORIGINAL CODING - TICKET AP-004.
001100*-----------------------------------------------------------------
001200 FD  SUMMARY-TEXT-FILE
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  SUMMARY-TEXT-RECORD.
001600     05  ST-CONDITION-ID             PIC X(10).
001700     05  ST-SERVICE                  PIC X(10).
001800     05  ST-QUESTION-ID               PIC X(20).
001900     05  ST-OPTION-KEY                PIC X(50).
002000     05  ST-LANGUAGE                  PIC X(02).
002100     05  ST-TEXT                      PIC X(200).
002200     05  FILLER                       PIC X(08).
