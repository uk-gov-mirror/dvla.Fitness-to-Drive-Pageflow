000100*-----------------------------------------------------------------
000200* SLREJECT.CBL
000300* FILE-CONTROL entry for REJECT-FILE.
000400*-----------------------------------------------------------------
000500* CHANGE LOG
000600*    1994-03-02 LF  ORIGINAL CODING - TICKET AP-007.
000700*-----------------------------------------------------------------
000800     SELECT REJECT-FILE
000900            ASSIGN TO "REJECTS"
001000            ORGANIZATION IS LINE SEQUENTIAL.
