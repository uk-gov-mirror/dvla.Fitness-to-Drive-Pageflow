000100*-----------------------------------------------------------------
000200* FDSUMOUT.CBL
000300* FD + record layout for SUMMARY-LINE-FILE.
000400* One record per SUMMARY-LINE produced by build-summary, in the
000500* order the breadcrumb/question walk produced it.  Flat data for
000600* a later presentation layer - no page headings, no totals.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*    1994-03-02 LF  ORIGINAL CODING - TICKET AP-007.
001000*    2001-07-30 LF  ADDED SL-TEXT-FLAT REDEFINES FOR
001100*                   WHOLE-LINE MOVES - TICKET AP-061.
001200*-----------------------------------------------------------------
001300 FD  SUMMARY-LINE-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  SUMMARY-LINE-RECORD.
001700     05  SL-LINE-TYPE                PIC X(08).
001800     05  SL-SUBHEADING               PIC X(100).
001900     05  SL-LINK                     PIC X(20).
002000     05  SL-TEXT-COUNT               PIC 9(02).
002100     05  SL-TEXT OCCURS 20 TIMES
002200                                     PIC X(200).
002300     05  SL-TEXT-FLAT REDEFINES SL-TEXT
002400                                     PIC X(4000).
002500     05  FILLER                      PIC X(20).
